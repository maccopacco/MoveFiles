000100*--------------------------------------------------------------*
000110 IDENTIFICATION DIVISION.
000120*--------------------------------------------------------------*
000130 PROGRAM-ID.    DKSSCN0M.
000140 AUTHOR.        K LEHNER.
000150 INSTALLATION.  RECHENZENTRUM MITTE.
000160 DATE-WRITTEN.  1987-05-02.
000170 DATE-COMPILED.
000180 SECURITY.      INTERN - NUR FUER BATCHBETRIEB.
000190*
000200*****************************************************************
000210* Letzte Aenderung :: 2004-02-16
000220* Letzte Version   :: B.00.05
000230* Kurzbeschreibung  :: Verzeichnisabtaster Dateiklassensortierer
000240* Auftrag           :: DKS-1002
000250*
000260*----------------------------------------------------------------*
000270* Vers.   | Datum      | von  | Kommentar                       *
000280*---------|------------|------|---------------------------------*
000290* A.00.00 | 1987-05-02 | KL   | Neuerstellung auf Basis TAL-TIME *
000300*         |            |      | Uhrzeitstruktur                 *
000310* A.00.01 | 1987-11-19 | KL   | Extension-Pruefung gegen Tabelle*
000320*         |            |      | aus DKSCFG0M eingebaut           *
000330* A.01.00 | 1990-07-22 | RHM  | Wochentagsermittlung nach        *
000340*         |            |      | Zeller statt TAL-Aufruf          *
000350* B.00.00 | 1993-02-11 | LOR  | Herausgeloest aus Hauptprogramm  *
000360*         |            |      | als eigenes Unterprogramm        *
000370* B.00.01 | 1995-04-06 | LOR  | Pruefung HH/MI/SS-Wertebereich   *
000380*         |            |      | vor Aufnahme in Dateitabelle     *
000390* B.00.02 | 1998-06-22 | KL   | Jahrhundertwechsel: CCYY bereits *
000400*         |            |      | vierstellig, keine Aenderung     *
000410*         |            |      | notwendig (Y2K, DKS-1029)        *
000420* B.00.03 | 1999-11-04 | RHM  | Verzeichnisliste DKSDIRLS jetzt  *
000430*         |            |      | ueber eigenen FILE-STATUS geprueft*
000440* B.00.04 | 2003-02-18 | SBW  | Jahresfeld CCYY auf Plausibilitaet*
000450*         |            |      | (1980-2079) geprueft, sonst       *
000460*         |            |      | Verzeichniseintrag als ungueltig  *
000470*         |            |      | verworfen (DKS-1047)              *
000480* B.00.05 | 2004-02-16 | SBW  | SWITCH-15/ANZEIGE-VERSION wieder   *
000490*         |            |      | eingebaut - Versionsanzeige fehlte*
000500*         |            |      | in diesem Unterprogramm (DKS-1062)*
000510*----------------------------------------------------------------*
000520*
000530* Programmbeschreibung
000540* --------------------
000550* Liest die Verzeichnisliste DKSDIRLS zeilenweise (Ersatz fuer
000560* ein echtes Verzeichnis-Listing, siehe Betriebsvorschrift).
000570* Fuer jeden Eintrag, der nicht Config.txt ist: Basisname und
000580* Extension am ersten Punkt trennen, Extension gegen die von
000590* DKSCFG0M gelieferte Extension-Tabelle pruefen, Basisname als
000600* CCYYMMDDHHMMSS-Zeitstempel pruefen und zerlegen, Wochentag per
000610* Zellerscher Kongruenz ermitteln. Passende Eintraege werden in
000620* die Dateitabelle DKS-FTM-TABLE aufgenommen, unpassende werden
000630* uebersprungen und auf der Konsole vermerkt.
000640*
000650*--------------------------------------------------------------*
000660 ENVIRONMENT DIVISION.
000670*--------------------------------------------------------------*
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     SWITCH-15 IS ANZEIGE-VERSION
000710         ON STATUS IS SHOW-VERSION
000720     CLASS ALPHNUM IS "0123456789"
000730                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000740                      " .,;-_".
000750*
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT DKS-DIRLIST  ASSIGN TO "DKSDIRLS"
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS IS FILE-STATUS.
000810*
000820*--------------------------------------------------------------*
000830 DATA DIVISION.
000840*--------------------------------------------------------------*
000850 FILE SECTION.
000860 FD  DKS-DIRLIST.
000870 01  DKS-DIRLIST-LINE.
000880     05  DKS-DIRLIST-TEXT    PIC X(100).
000890*
000900 WORKING-STORAGE SECTION.
000910*--------------------------------------------------------------*
000920* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000930*--------------------------------------------------------------*
000940 01          COMP-FELDER.
000950     05      C4-I1               PIC S9(04) COMP.
000960     05      C4-PTR              PIC S9(04) COMP.
000970     05      C4-CCYY             PIC S9(04) COMP.
000980     05      C4-MM               PIC S9(04) COMP.
000990     05      C4-DD               PIC S9(04) COMP.
001000     05      C4-MA               PIC S9(04) COMP.
001010     05      C4-YY               PIC S9(04) COMP.
001020     05      C4-J                PIC S9(04) COMP.
001030     05      C4-K                PIC S9(04) COMP.
001040     05      C4-Q                PIC S9(04) COMP.
001050     05      DKS-EXX             PIC S9(04) COMP.
001060     05      C4-T1               PIC S9(04) COMP.
001070     05      C4-T1D5             PIC S9(04) COMP.
001080     05      C4-JD4              PIC S9(04) COMP.
001090     05      C4-KD4              PIC S9(04) COMP.
001100     05      C4-H                PIC S9(06) COMP.
001110     05      C4-HD7              PIC S9(06) COMP.
001120     05      C4-HMOD7            PIC S9(06) COMP.
001130     05      C4-T2               PIC S9(06) COMP.
001140     05      C4-T2D7             PIC S9(06) COMP.
001150     05      C4-WEEKDAY          PIC S9(04) COMP.
001160     05      FILLER              PIC X(04).
001170*
001180*--------------------------------------------------------------*
001190* Display-Felder: Praefix D
001200*--------------------------------------------------------------*
001210 01          DISPLAY-FELDER.
001220     05      D-LINE-NR           PIC  9(04).
001230     05      FILLER              PIC X(04).
001240*
001250*--------------------------------------------------------------*
001260* Felder mit konstantem Inhalt: Praefix K
001270*--------------------------------------------------------------*
001280 01          KONSTANTE-FELDER.
001290     05      K-MODUL             PIC X(08) VALUE "DKSSCN0M".
001300     05      K-VERSION           PIC X(08) VALUE "B.00.05 ".
001310     05      K-CONFIGNAME        PIC X(10) VALUE "CONFIG.TXT".
001320     05      FILLER              PIC X(04).
001330*
001340*----------------------------------------------------------------*
001350* Conditional-Felder
001360*----------------------------------------------------------------*
001370 01          SCHALTER.
001380     05      FILE-STATUS         PIC X(02).
001390         88 FILE-OK                         VALUE "00".
001400         88 FILE-NOK                        VALUE "01" THRU "99".
001410     05      REC-STAT REDEFINES  FILE-STATUS.
001420         10   FILE-STATUS1       PIC X.
001430             88 FILE-EOF                     VALUE "1".
001440             88 FILE-NONAME                  VALUE "3" "4"
001450                                                  "5" "6".
001460         10                      PIC X.
001470     05      PRG-STATUS          PIC 9.
001480         88 PRG-OK                          VALUE ZERO.
001490         88 PRG-ABBRUCH                     VALUE 2.
001500     05      ZEITSTEMPEL-OK      PIC X.
001510         88 ZS-GUELTIG                      VALUE "J".
001520         88 ZS-UNGUELTIG                    VALUE "N".
001530     05      FILLER              PIC X(02).
001540*
001550*--------------------------------------------------------------*
001560* weitere Arbeitsfelder
001570*--------------------------------------------------------------*
001580 01          WORK-FELDER.
001590     05      W-BASISNAME         PIC X(40).
001600     05      W-EXT-ROH           PIC X(10).
001610     05      W-EXT-GROSS         PIC X(10).
001620     05      W-EXT-CFG-GROSS     PIC X(10).
001630     05      W-ENTRY-COUNT       PIC S9(04) COMP VALUE ZERO.
001640     05      W-SKIP-COUNT        PIC S9(04) COMP VALUE ZERO.
001650*
001660*--------------------------------------------------------------*
001670* Zeitstempel aus Basisnamen - Rohtext und zerlegte Sicht (Jahr,
001680* Monat, Tag, Stunde, Minute, Sekunde) desselben Feldes
001690*--------------------------------------------------------------*
001700 01          W-TS-RAW-X          PIC X(14) VALUE SPACES.
001710 01          W-TS-RAW-R REDEFINES W-TS-RAW-X.
001720     05      W-TS-CCYY           PIC 9(04).
001730     05      W-TS-MM             PIC 9(02).
001740     05      W-TS-DD             PIC 9(02).
001750     05      W-TS-HH             PIC 9(02).
001760     05      W-TS-MI             PIC 9(02).
001770     05      W-TS-SS             PIC 9(02).
001780*
001790*--------------------------------------------------------------*
001800* Zaehler fuer Abschlussmeldung - numerische und alphanumer.
001810* Sicht desselben Feldes (fuer die DISPLAY-Ausgabe)
001820*--------------------------------------------------------------*
001830 01          W-ENTRY-CNT-X       PIC X(04).
001840 01          W-ENTRY-CNT-N REDEFINES W-ENTRY-CNT-X
001850                             PIC 9(04).
001860 01          W-SKIP-CNT-X        PIC X(04).
001870 01          W-SKIP-CNT-N REDEFINES W-SKIP-CNT-X
001880                             PIC 9(04).
001890*
001900 LINKAGE SECTION.
001910 01          LINK-RC             PIC S9(04) COMP.
001920 COPY DKSCFG0C.
001930 COPY DKSFTM0C.
001940*
001950*--------------------------------------------------------------*
001960 PROCEDURE DIVISION USING LINK-RC
001970                           DKS-EXT-TABLE
001980                           DKS-FTM-TABLE.
001990*--------------------------------------------------------------*
002000******************************************************************
002010* Steuerungs-Section
002020******************************************************************
002030 A100-STEUERUNG SECTION.
002040 A100-00.
002050     IF  SHOW-VERSION
002060         DISPLAY K-MODUL " Version " K-VERSION
002070         EXIT PROGRAM
002080     END-IF
002090     PERFORM B000-VORLAUF
002100     IF  PRG-OK
002110         PERFORM B100-VERARBEITUNG
002120             UNTIL FILE-EOF
002130             OR PRG-ABBRUCH
002140     END-IF
002150     PERFORM B090-ENDE
002160     EXIT PROGRAM
002170     .
002180 A100-99.
002190     EXIT.
002200*
002210******************************************************************
002220* Vorlauf - Verzeichnisliste oeffnen
002230******************************************************************
002240 B000-VORLAUF SECTION.
002250 B000-00.
002260     MOVE ZERO TO LINK-RC
002270     MOVE ZERO TO PRG-STATUS
002280     MOVE ZERO TO DKS-FTM-COUNT
002290     MOVE ZERO TO W-ENTRY-COUNT W-SKIP-COUNT
002300     OPEN INPUT DKS-DIRLIST
002310     IF  FILE-OK
002320         PERFORM S110-READ-DIRLIST-LINE
002330     ELSE
002340         DISPLAY "DKSSCN0M - KEINE VERZEICHNISLISTE DKSDIRLS"
002350         SET PRG-OK TO TRUE
002360         SET FILE-EOF TO TRUE
002370     END-IF
002380     .
002390 B000-99.
002400     EXIT.
002410*
002420******************************************************************
002430* Abschluss - Verzeichnisliste schliessen, Zaehler melden
002440******************************************************************
002450 B090-ENDE SECTION.
002460 B090-00.
002470     IF  FILE-OK OR FILE-EOF
002480         CLOSE DKS-DIRLIST
002490     END-IF
002500     MOVE W-ENTRY-COUNT TO W-ENTRY-CNT-N
002510     MOVE W-SKIP-COUNT  TO W-SKIP-CNT-N
002520     DISPLAY "DKSSCN0M - DATEIEN AUFGENOMMEN: " W-ENTRY-CNT-X
002530     DISPLAY "DKSSCN0M - DATEIEN UEBERSPRUNGEN: " W-SKIP-CNT-X
002540     .
002550 B090-99.
002560     EXIT.
002570*
002580 S110-READ-DIRLIST-LINE SECTION.
002590 S110-00.
002600     READ DKS-DIRLIST
002610         AT END
002620             SET FILE-EOF TO TRUE
002630         NOT AT END
002640             SET FILE-OK TO TRUE
002650     END-READ
002660     .
002670 S110-99.
002680     EXIT.
002690*
002700******************************************************************
002710* Verarbeitung - je Verzeichniszeile eine Datei pruefen
002720******************************************************************
002730 B100-VERARBEITUNG SECTION.
002740 B100-00.
002750     PERFORM C100-PRUEFE-EINTRAG
002760     PERFORM S110-READ-DIRLIST-LINE
002770     .
002780 B100-99.
002790     EXIT.
002800*
002810 C100-PRUEFE-EINTRAG SECTION.
002820 C100-00.
002830     IF  DKS-DIRLIST-TEXT = SPACES
002840         CONTINUE
002850     ELSE
002860         MOVE DKS-DIRLIST-TEXT TO W-EXT-GROSS
002870         INSPECT W-EXT-GROSS
002880             CONVERTING "abcdefghijklmnopqrstuvwxyz"
002890                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002900         IF  W-EXT-GROSS(1:10) = K-CONFIGNAME
002910             CONTINUE
002920         ELSE
002930             PERFORM C110-ZERLEGE-NAME
002940         END-IF
002950     END-IF
002960     .
002970 C100-99.
002980     EXIT.
002990*
003000******************************************************************
003010* Dateinamen am ersten Punkt in Basisname/Extension zerlegen
003020******************************************************************
003030 C110-ZERLEGE-NAME SECTION.
003040 C110-00.
003050     MOVE SPACES TO W-BASISNAME W-EXT-ROH
003060     UNSTRING DKS-DIRLIST-TEXT DELIMITED BY "."
003070         INTO W-BASISNAME W-EXT-ROH
003080     IF  W-EXT-ROH = SPACES
003090         ADD 1 TO W-SKIP-COUNT
003100         DISPLAY "DKSSCN0M - UEBERSPRUNGEN (KEINE EXTENSION) "
003110                 DKS-DIRLIST-TEXT
003120     ELSE
003130         PERFORM C120-PRUEFE-EXTENSION
003140     END-IF
003150     .
003160 C110-99.
003170     EXIT.
003180*
003190******************************************************************
003200* Extension gegen DKS-EXT-TABLE pruefen (Gross-/Kleinschreibung
003210* wird ignoriert)
003220******************************************************************
003230 C120-PRUEFE-EXTENSION SECTION.
003240 C120-00.
003250     SET FILE-NONAME TO TRUE
003260     MOVE SPACES TO W-EXT-GROSS
003270     MOVE W-EXT-ROH TO W-EXT-GROSS
003280     INSPECT W-EXT-GROSS
003290         CONVERTING "abcdefghijklmnopqrstuvwxyz"
003300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003310     MOVE 1 TO DKS-EXX
003320     PERFORM C121-VERGLEICHE-EXTENSION
003330         VARYING DKS-EXX FROM 1 BY 1
003340         UNTIL DKS-EXX > DKS-EXT-COUNT
003350     IF  W-EXT-GROSS = W-EXT-CFG-GROSS
003360         PERFORM C130-PRUEFE-ZEITSTEMPEL
003370     ELSE
003380         ADD 1 TO W-SKIP-COUNT
003390         DISPLAY "DKSSCN0M - UEBERSPRUNGEN (EXTENSION) "
003400                 DKS-DIRLIST-TEXT
003410     END-IF
003420     .
003430 C120-99.
003440     EXIT.
003450*
003460 C121-VERGLEICHE-EXTENSION SECTION.
003470 C121-00.
003480     MOVE SPACES TO W-EXT-CFG-GROSS
003490     MOVE DKS-EXT-VALUE(DKS-EXX) TO W-EXT-CFG-GROSS
003500     INSPECT W-EXT-CFG-GROSS
003510         CONVERTING "abcdefghijklmnopqrstuvwxyz"
003520                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003530     IF  W-EXT-GROSS = W-EXT-CFG-GROSS
003540         MOVE DKS-EXT-COUNT TO DKS-EXX
003550     END-IF
003560     .
003570 C121-99.
003580     EXIT.
003590*
003600******************************************************************
003610* Basisname muss 14-stelliger Zeitstempel CCYYMMDDHHMMSS sein
003620******************************************************************
003630 C130-PRUEFE-ZEITSTEMPEL SECTION.
003640 C130-00.
003650     SET ZS-UNGUELTIG TO TRUE
003660     IF  W-BASISNAME(1:14) IS NUMERIC
003670         AND W-BASISNAME(15:26) = SPACES
003680         MOVE W-BASISNAME(1:14) TO W-TS-RAW-X
003690         IF  W-TS-CCYY >= 1980 AND W-TS-CCYY <= 2079
003700             AND W-TS-MM >= 1 AND W-TS-MM <= 12
003710             AND W-TS-DD >= 1 AND W-TS-DD <= 31
003720             AND W-TS-HH <= 23
003730             AND W-TS-MI <= 59
003740             AND W-TS-SS <= 59
003750             SET ZS-GUELTIG TO TRUE
003760         END-IF
003770     END-IF
003780     IF  ZS-GUELTIG
003790         PERFORM C140-UEBERNEHME-DATEI
003800     ELSE
003810         ADD 1 TO W-SKIP-COUNT
003820         DISPLAY "DKSSCN0M - UEBERSPRUNGEN (KEIN DATUM) "
003830                 DKS-DIRLIST-TEXT
003840     END-IF
003850     .
003860 C130-99.
003870     EXIT.
003880*
003890******************************************************************
003900* Gueltige Datei in DKS-FTM-TABLE aufnehmen
003910******************************************************************
003920 C140-UEBERNEHME-DATEI SECTION.
003930 C140-00.
003940     ADD 1 TO DKS-FTM-COUNT
003950     ADD 1 TO W-ENTRY-COUNT
003960     MOVE DKS-DIRLIST-TEXT       TO FTM-FILE-NAME(DKS-FTM-COUNT)
003970     MOVE W-EXT-ROH               TO FTM-FILE-EXT(DKS-FTM-COUNT)
003980     MOVE W-TS-RAW-X            TO FTM-FILE-TIMESTAMP
003990                                       (DKS-FTM-COUNT)
004000     MOVE SPACES                TO FTM-DESTINATION(DKS-FTM-COUNT)
004010     MOVE ZERO                  TO FTM-DELTA-MINUTES
004020                                       (DKS-FTM-COUNT)
004030     SET FTM-NOT-ASSIGNED (DKS-FTM-COUNT) TO TRUE
004040     PERFORM U200-ERMITTLE-WOCHENTAG
004050     MOVE C4-WEEKDAY             TO FTM-DAY-OF-WEEK(DKS-FTM-COUNT)
004060     .
004070 C140-99.
004080     EXIT.
004090*
004100******************************************************************
004110* Wochentag nach Zellerscher Kongruenz (1=Montag ... 7=Sonntag)
004120******************************************************************
004130 U200-ERMITTLE-WOCHENTAG SECTION.
004140 U200-00.
004150     MOVE W-TS-CCYY TO C4-CCYY
004160     MOVE W-TS-MM   TO C4-MM
004170     MOVE W-TS-DD   TO C4-Q
004180     IF  C4-MM < 3
004190         COMPUTE C4-MA = C4-MM + 12
004200         COMPUTE C4-YY = C4-CCYY - 1
004210     ELSE
004220         MOVE C4-MM   TO C4-MA
004230         MOVE C4-CCYY TO C4-YY
004240     END-IF
004250     COMPUTE C4-J = C4-YY / 100
004260     COMPUTE C4-K = C4-YY - (C4-J * 100)
004270     COMPUTE C4-T1 = 13 * (C4-MA + 1)
004280     COMPUTE C4-T1D5 = C4-T1 / 5
004290     COMPUTE C4-JD4 = C4-J / 4
004300     COMPUTE C4-KD4 = C4-K / 4
004310     COMPUTE C4-H = C4-Q + C4-T1D5 + C4-K + C4-KD4 + C4-JD4
004320                         + (5 * C4-J)
004330     COMPUTE C4-HD7 = C4-H / 7
004340     COMPUTE C4-HMOD7 = C4-H - (C4-HD7 * 7)
004350     COMPUTE C4-T2 = C4-HMOD7 + 5
004360     COMPUTE C4-T2D7 = C4-T2 / 7
004370     COMPUTE C4-WEEKDAY = (C4-T2 - (C4-T2D7 * 7)) + 1
004380     .
004390 U200-99.
004400     EXIT.

000100*----------------------------------------------------------------*
000110* DKSCFG0C  --  Satzbilder Konfigurationsdatei DKS-CONFIGF       *
000120*               (Config.txt: Extensions/Epsilon/Formate/Klassen) *
000130*----------------------------------------------------------------*
000140* Aenderungen:                                                   *
000150*  1987-04-20  KL   DKS-1001  Neuerstellung fuer Klassensortierer *
000160*  1994-09-12  LOR  DKS-1037  DKS-CLASS-DAYS-COUNT ergaenzt       *
000170*  2003-09-30  SBW  DKS-1061  OCCURS auf feste Groesse umgestellt,*
000180*                             keine indizierte Tabelle mehr       *
000190*----------------------------------------------------------------*
000200*
000210*    Zeile 1 der Config.txt
000220 01  DKS-CFG-EXTENSIONS-REC.
000230     05  DKS-EXT-LIST            PIC X(200).
000240     05  FILLER                  PIC X(20).
000250*
000260*    Zeile 2 der Config.txt  (Toleranz in Minuten, roh und numer.)
000270 01  DKS-CFG-EPSILON-REC.
000280     05  DKS-EPSILON-TEXT        PIC X(20).
000290     05  FILLER                  PIC X(14).
000300 01  DKS-CFG-EPSILON-NUM.
000310     05  DKS-EPSILON-MINUTES     PIC 9(4)V9(2).
000320     05  FILLER                  PIC X(14).
000330*
000340*    Zeile 3 der Config.txt  (Eingabe-Datumsformat)
000350 01  DKS-CFG-INPUT-FORMAT-REC.
000360     05  DKS-INPUT-DATE-FORMAT   PIC X(30).
000370     05  FILLER                  PIC X(10).
000380*
000390*    Zeile 4 der Config.txt  (Ausgabe-Datumsformat)
000400 01  DKS-CFG-OUTPUT-FORMAT-REC.
000410     05  DKS-OUTPUT-DATE-FORMAT  PIC X(30).
000420     05  FILLER                  PIC X(10).
000430*
000440*    Zeile 5+ der Config.txt  (eine Klasse pro Zeile)
000450 01  DKS-CFG-CLASS-TABLE.
000460     05  DKS-CLASS-COUNT         PIC S9(4) COMP VALUE ZERO.
000470     05  DKS-CLASS-ENTRY OCCURS 200 TIMES.
000480         10  DKS-CLASS-NAME          PIC X(40).
000490         10  DKS-CLASS-START-TIME    PIC 9(6).
000500         10  DKS-CLASS-DAYS-OF-WEEK  PIC 9(1) OCCURS 7 TIMES.
000510         10  DKS-CLASS-DAYS-COUNT    PIC 9(1).
000520         10  FILLER                  PIC X(10).
000530*
000540*    Zerlegte Extension-Liste aus Zeile 1 (je Token ein Eintrag)
000550 01  DKS-EXT-TABLE.
000560     05  DKS-EXT-COUNT           PIC S9(4) COMP VALUE ZERO.
000570     05  DKS-EXT-ENTRY OCCURS 50 TIMES.
000580         10  DKS-EXT-VALUE           PIC X(10).
000590         10  FILLER                  PIC X(04).

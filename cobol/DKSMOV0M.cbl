000100*--------------------------------------------------------------*
000110 IDENTIFICATION DIVISION.
000120*--------------------------------------------------------------*
000130 PROGRAM-ID.    DKSMOV0M.
000140 AUTHOR.        R HARTMANN.
000150 INSTALLATION.  RECHENZENTRUM MITTE.
000160 DATE-WRITTEN.  1993-02-11.
000170 DATE-COMPILED.
000180 SECURITY.      INTERN - NUR FUER BATCHBETRIEB.
000190*
000200*****************************************************************
000210* Letzte Aenderung :: 2004-02-16
000220* Letzte Version   :: B.01.03
000230* Kurzbeschreibung  :: Sortier- und Verschiebelauf Dateiklassen-
000240* Kurzbeschreibung  :: sortierer
000250* Auftrag           :: DKS-1004
000260*
000270*----------------------------------------------------------------*
000280* Vers.   | Datum      | von  | Kommentar                       *
000290*---------|------------|------|---------------------------------*
000300* B.00.00 | 1993-02-11 | LOR  | Neuerstellung - aus Hauptprogramm*
000310*         |            |      | herausgeloest, Sortierschleife   *
000320*         |            |      | nach Tauschverfahren             *
000330* B.00.01 | 1994-11-02 | LOR  | PART-Suffix bei Namenskollision  *
000340*         |            |      | hinzugefuegt (DKS-1017)          *
000350* B.00.02 | 1996-03-05 | KL   | Klassen-/Dateitabelle vor dem    *
000360*         |            |      | Verschieben auf Konsole          *
000370*         |            |      | ausgegeben (Diagnoselauf)        *
000380* B.01.00 | 1998-06-22 | KL   | Jahrhundertwechsel: keine        *
000390*         |            |      | Aenderung notwendig (Y2K,        *
000400*         |            |      | DKS-1029)                        *
000410* B.01.01 | 1999-11-09 | RHM  | Abschlusszaehler bewegt/         *
000420*         |            |      | uebersprungen an Hauptprogramm   *
000430*         |            |      | zurueckgegeben                   *
000440* B.01.02 | 2002-05-30 | KL   | Schutz gegen Ueberlauf der        *
000450*         |            |      | Namenstabelle (500) eingebaut     *
000460*         |            |      | (DKS-1052)                       *
000470* B.01.03 | 2004-02-16 | SBW  | SWITCH-15/ANZEIGE-VERSION wieder   *
000480*         |            |      | eingebaut - Versionsanzeige fehlte*
000490*         |            |      | in diesem Unterprogramm (DKS-1062)*
000500*----------------------------------------------------------------*
000510*
000520* Programmbeschreibung
000530* --------------------
000540* Sortiert die Dateitabelle aufsteigend nach Zeitstempel (Tausch-
000550* verfahren, keine SORT-Karte notwendig bei dieser Tabellengroesse),
000560* gibt Klassen- und Dateitabelle zu Diagnosezwecken aus und
000570* verschiebt anschliessend jede zugeordnete Datei in ihr Klassen-
000580* verzeichnis. Da dieses Programm kein echtes Betriebssystem-
000590* Verzeichnis anlegt oder umbenennt (Auftragsvorgabe DKS-1004),
000600* wird der Verschiebevorgang gegen die Protokolldatei DKSMOVLG
000610* simuliert; Namenskollisionen werden ueber eine Arbeitstabelle
000620* bereits vergebener Namen erkannt und durch Anhaengen von
000630* " PART n" aufgeloest.
000640*
000650*--------------------------------------------------------------*
000660 ENVIRONMENT DIVISION.
000670*--------------------------------------------------------------*
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     SWITCH-15 IS ANZEIGE-VERSION
000710         ON STATUS IS SHOW-VERSION
000720     CLASS ALPHNUM IS "0123456789"
000730                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000740                      " .,;-_".
000750*
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT DKS-MOVELOG  ASSIGN TO "DKSMOVLG"
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS IS FILE-STATUS.
000810*
000820*--------------------------------------------------------------*
000830 DATA DIVISION.
000840*--------------------------------------------------------------*
000850 FILE SECTION.
000860 FD  DKS-MOVELOG.
000870 01  DKS-MOVELOG-LINE.
000880     05  DKS-MOVELOG-TEXT    PIC X(132).
000890 01  DKS-MOVELOG-LINE-R REDEFINES DKS-MOVELOG-LINE.
000900     05  DKS-MOVELOG-PREFIX  PIC X(12).
000910     05  DKS-MOVELOG-REST    PIC X(120).
000920*
000930 WORKING-STORAGE SECTION.
000940*--------------------------------------------------------------*
000950* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000960*--------------------------------------------------------------*
000970 01          COMP-FELDER.
000980     05      C4-I1               PIC S9(04) COMP.
000990     05      C4-I2               PIC S9(04) COMP.
001000     05      C4-PART-NR          PIC S9(04) COMP.
001010     05      C4-LEN              PIC S9(04) COMP.
001020     05      W-MOVED-COUNT       PIC S9(04) COMP.
001030     05      W-SKIPPED-COUNT     PIC S9(04) COMP.
001040     05      DKS-CLX             PIC S9(04) COMP.
001050     05      DKS-FTX             PIC S9(04) COMP.
001060     05      W-USX               PIC S9(04) COMP.
001070     05      FILLER              PIC X(04).
001080*
001090*--------------------------------------------------------------*
001100* Display-Felder: Praefix D
001110*--------------------------------------------------------------*
001120 01          DISPLAY-FELDER.
001130     05      D-NUM4              PIC -9(04).
001140     05      FILLER              PIC X(04).
001150*
001160*--------------------------------------------------------------*
001170* Felder mit konstantem Inhalt: Praefix K
001180*--------------------------------------------------------------*
001190 01          KONSTANTE-FELDER.
001200     05      K-MODUL             PIC X(08) VALUE "DKSMOV0M".
001210     05      K-VERSION           PIC X(08) VALUE "B.01.03 ".
001220     05      FILLER              PIC X(04).
001230*
001240*----------------------------------------------------------------*
001250* Conditional-Felder
001260*----------------------------------------------------------------*
001270 01          SCHALTER.
001280     05      FILE-STATUS         PIC X(02).
001290         88 FILE-OK                         VALUE "00".
001300         88 FILE-NOK                        VALUE "01" THRU "99".
001310     05      PRG-STATUS          PIC 9.
001320         88 PRG-OK                          VALUE ZERO.
001330         88 PRG-ABBRUCH                     VALUE 2.
001340     05      SORT-SCHALTER       PIC X.
001350         88 SORT-FERTIG                     VALUE "J".
001360         88 SORT-WEITER                     VALUE "N".
001370     05      NAME-SCHALTER       PIC X.
001380         88 NAME-FREI                       VALUE "J".
001390         88 NAME-VORHANDEN                  VALUE "N".
001400     05      FILLER              PIC X(02).
001410*
001420*--------------------------------------------------------------*
001430* weitere Arbeitsfelder
001440*--------------------------------------------------------------*
001450 01          WORK-FELDER.
001460     05      W-KLASSE-TRIM        PIC X(40).
001470     05      W-DEST-PATH          PIC X(150).
001480     05      W-TIMESTAMP-TEXT     PIC 9(14).
001490*
001500*--------------------------------------------------------------*
001510* Tauschpuffer fuer die Sortierschleife - gleiches Satzbild
001520* wie ein Eintrag der Dateitabelle DKS-FTM-ENTRY
001530*--------------------------------------------------------------*
001540 01          W-SWAP-ENTRY.
001550     05      W-SWAP-FILE-NAME      PIC X(100).
001560     05      W-SWAP-FILE-EXT       PIC X(10).
001570     05      W-SWAP-FILE-TIMESTAMP PIC 9(14).
001580     05      W-SWAP-DAY-OF-WEEK    PIC 9(1).
001590     05      W-SWAP-DESTINATION    PIC X(40).
001600     05      W-SWAP-DELTA-MINUTES  PIC 9(4)V9(2).
001610     05      W-SWAP-ASSIGNED       PIC X(1).
001620     05      FILLER                PIC X(8).
001630*
001640*--------------------------------------------------------------*
001650* PART-Nummer fuer Namenskollisionen - numerische und alpha-
001660* numerische Sicht desselben Feldes
001670*--------------------------------------------------------------*
001680 01          W-PART-NUM-X         PIC X(03).
001690 01          W-PART-NUM-N REDEFINES W-PART-NUM-X
001700                              PIC 9(03).
001710 01          W-PART-SUFFIX        PIC X(10) VALUE SPACES.
001720*
001730*--------------------------------------------------------------*
001740* bereits vergebene Zielnamen dieses Laufs - Ersatz fuer eine
001750* echte Verzeichnispruefung (Auftragsvorgabe DKS-1004)
001760*--------------------------------------------------------------*
001770 01          W-VERGEBENE-NAMEN.
001780     05      W-USED-COUNT         PIC S9(04) COMP VALUE ZERO.
001790     05      W-USED-ENTRY OCCURS 500 TIMES.
001800         10  W-USED-PATH          PIC X(150).
001810*
001820 LINKAGE SECTION.
001830 01          LINK-RC              PIC S9(04) COMP.
001840 COPY DKSCFG0C.
001850 COPY DKSFTM0C.
001860 01          DKS-SUMMARY-X.
001870     05      DKS-MOVED-COUNT-X    PIC X(04).
001880     05      DKS-SKIPPED-COUNT-X  PIC X(04).
001890 01          DKS-SUMMARY-N REDEFINES DKS-SUMMARY-X.
001900     05      DKS-MOVED-COUNT-N    PIC 9(04).
001910     05      DKS-SKIPPED-COUNT-N  PIC 9(04).
001920*
001930*--------------------------------------------------------------*
001940 PROCEDURE DIVISION USING LINK-RC
001950                           DKS-CFG-OUTPUT-FORMAT-REC
001960                           DKS-CFG-CLASS-TABLE
001970                           DKS-FTM-TABLE
001980                           DKS-SUMMARY-X.
001990*--------------------------------------------------------------*
002000******************************************************************
002010* Steuerungs-Section
002020******************************************************************
002030 A100-STEUERUNG SECTION.
002040 A100-00.
002050     IF  SHOW-VERSION
002060         DISPLAY K-MODUL " Version " K-VERSION
002070         EXIT PROGRAM
002080     END-IF
002090     PERFORM B000-VORLAUF
002100     IF  PRG-OK
002110         PERFORM B100-VERARBEITUNG
002120     END-IF
002130     PERFORM B090-ENDE
002140     EXIT PROGRAM
002150     .
002160 A100-99.
002170     EXIT.
002180*
002190 B000-VORLAUF SECTION.
002200 B000-00.
002210     MOVE ZERO TO LINK-RC
002220     MOVE ZERO TO PRG-STATUS
002230     MOVE ZERO TO W-MOVED-COUNT W-SKIPPED-COUNT W-USED-COUNT
002240     OPEN OUTPUT DKS-MOVELOG
002250     IF  FILE-NOK
002260         DISPLAY "DKSMOV0M - PROTOKOLLDATEI DKSMOVLG NICHT "
002270                 "ANLEGBAR - FILE-STATUS = " FILE-STATUS
002280         SET PRG-ABBRUCH TO TRUE
002290     END-IF
002300     .
002310 B000-99.
002320     EXIT.
002330*
002340 B090-ENDE SECTION.
002350 B090-00.
002360     IF  FILE-OK
002370         CLOSE DKS-MOVELOG
002380     END-IF
002390     MOVE W-MOVED-COUNT   TO DKS-MOVED-COUNT-N
002400     MOVE W-SKIPPED-COUNT TO DKS-SKIPPED-COUNT-N
002410     DISPLAY "DKSMOV0M - DATEIEN VERSCHOBEN:      "
002420             DKS-MOVED-COUNT-X
002430     DISPLAY "DKSMOV0M - DATEIEN UEBERSPRUNGEN:   "
002440             DKS-SKIPPED-COUNT-X
002450     .
002460 B090-99.
002470     EXIT.
002480*
002490******************************************************************
002500* Sortieren, Diagnoseausgabe, Verschieben
002510******************************************************************
002520 B100-VERARBEITUNG SECTION.
002530 B100-00.
002540     PERFORM S200-SORTIERE-DATEITABELLE
002550     PERFORM D100-ZEIGE-KLASSEN
002560     PERFORM D200-ZEIGE-DATEIEN
002570     MOVE 1 TO DKS-FTX
002580     PERFORM C100-JE-DATEI
002590         VARYING DKS-FTX FROM 1 BY 1
002600         UNTIL DKS-FTX > DKS-FTM-COUNT
002610     .
002620 B100-99.
002630     EXIT.
002640*
002650******************************************************************
002660* Tauschverfahren - aufsteigend nach FTM-FILE-TIMESTAMP
002670******************************************************************
002680 S200-SORTIERE-DATEITABELLE SECTION.
002690 S200-00.
002700     IF  DKS-FTM-COUNT > 1
002710         SET SORT-WEITER TO TRUE
002720         PERFORM S210-SORTIER-DURCHLAUF
002730             UNTIL SORT-FERTIG
002740     END-IF
002750     .
002760 S200-99.
002770     EXIT.
002780*
002790 S210-SORTIER-DURCHLAUF SECTION.
002800 S210-00.
002810     SET SORT-FERTIG TO TRUE
002820     PERFORM S220-VERGLEICHE-PAAR
002830         VARYING DKS-FTX FROM 1 BY 1
002840         UNTIL DKS-FTX > DKS-FTM-COUNT - 1
002850     .
002860 S210-99.
002870     EXIT.
002880*
002890 S220-VERGLEICHE-PAAR SECTION.
002900 S220-00.
002910     COMPUTE C4-I2 = DKS-FTX + 1
002920     IF  FTM-FILE-TIMESTAMP(DKS-FTX) > FTM-FILE-TIMESTAMP(C4-I2)
002930         MOVE DKS-FTM-ENTRY(DKS-FTX) TO W-SWAP-ENTRY
002940         MOVE DKS-FTM-ENTRY(C4-I2)   TO DKS-FTM-ENTRY(DKS-FTX)
002950         MOVE W-SWAP-ENTRY           TO DKS-FTM-ENTRY(C4-I2)
002960         SET SORT-WEITER TO TRUE
002970     END-IF
002980     .
002990 S220-99.
003000     EXIT.
003010*
003020******************************************************************
003030* Diagnoseausgabe Klassentabelle
003040******************************************************************
003050 D100-ZEIGE-KLASSEN SECTION.
003060 D100-00.
003070     DISPLAY "DKSMOV0M - KLASSENTABELLE --------------------"
003080     IF  DKS-CLASS-COUNT > ZERO
003090         MOVE 1 TO DKS-CLX
003100         PERFORM D110-ZEIGE-EINE-KLASSE
003110             VARYING DKS-CLX FROM 1 BY 1
003120             UNTIL DKS-CLX > DKS-CLASS-COUNT
003130     END-IF
003140     .
003150 D100-99.
003160     EXIT.
003170*
003180 D110-ZEIGE-EINE-KLASSE SECTION.
003190 D110-00.
003200     DISPLAY "  KLASSE " DKS-CLASS-NAME(DKS-CLX)
003210             " START " DKS-CLASS-START-TIME(DKS-CLX)
003220             " TAGE " DKS-CLASS-DAYS-COUNT(DKS-CLX)
003230     IF  DKS-CLASS-DAYS-COUNT(DKS-CLX) > ZERO
003240         SET C4-I1 TO 1
003250         PERFORM D111-ZEIGE-EINEN-TAG
003260             VARYING C4-I1 FROM 1 BY 1
003270             UNTIL C4-I1 > DKS-CLASS-DAYS-COUNT(DKS-CLX)
003280     END-IF
003290     .
003300 D110-99.
003310     EXIT.
003320*
003330******************************************************************
003340* Diagnoseausgabe: einzelner Wochentagscode einer Klasse
003350******************************************************************
003360 D111-ZEIGE-EINEN-TAG SECTION.
003370 D111-00.
003380     DISPLAY "     TAG " C4-I1 " = "
003390             DKS-CLASS-DAYS-OF-WEEK(DKS-CLX C4-I1)
003400     .
003410 D111-99.
003420     EXIT.
003430*
003440******************************************************************
003450* Diagnoseausgabe Dateitabelle (nach der Sortierung)
003460******************************************************************
003470 D200-ZEIGE-DATEIEN SECTION.
003480 D200-00.
003490     DISPLAY "DKSMOV0M - DATEITABELLE ----------------------"
003500     IF  DKS-FTM-COUNT > ZERO
003510         MOVE 1 TO DKS-FTX
003520         PERFORM D210-ZEIGE-EINE-DATEI
003530             VARYING DKS-FTX FROM 1 BY 1
003540             UNTIL DKS-FTX > DKS-FTM-COUNT
003550     END-IF
003560     .
003570 D200-99.
003580     EXIT.
003590*
003600 D210-ZEIGE-EINE-DATEI SECTION.
003610 D210-00.
003620     IF  FTM-IS-ASSIGNED(DKS-FTX)
003630         DISPLAY "  DATEI " FTM-FILE-NAME(DKS-FTX)
003640                 " ZEIT " FTM-FILE-TIMESTAMP(DKS-FTX)
003650                 " -> " FTM-DESTINATION(DKS-FTX)
003660     ELSE
003670         DISPLAY "  DATEI " FTM-FILE-NAME(DKS-FTX)
003680                 " ZEIT " FTM-FILE-TIMESTAMP(DKS-FTX)
003690                 " -> *** NICHT ZUGEORDNET ***"
003700     END-IF
003710     .
003720 D210-99.
003730     EXIT.
003740*
003750******************************************************************
003760* Je Datei: zugeordnet verschieben, sonst unberuehrt lassen
003770******************************************************************
003780 C100-JE-DATEI SECTION.
003790 C100-00.
003800     IF  FTM-IS-ASSIGNED(DKS-FTX)
003810         PERFORM C110-VERSCHIEBE-DATEI
003820     ELSE
003830         ADD 1 TO W-SKIPPED-COUNT
003840     END-IF
003850     .
003860 C100-99.
003870     EXIT.
003880*
003890 C110-VERSCHIEBE-DATEI SECTION.
003900 C110-00.
003910     MOVE FTM-DESTINATION(DKS-FTX) TO W-KLASSE-TRIM
003920     MOVE FTM-FILE-TIMESTAMP(DKS-FTX) TO W-TIMESTAMP-TEXT
003930     MOVE ZERO TO C4-PART-NR
003940     SET NAME-VORHANDEN TO TRUE
003950     PERFORM C120-BAUE-DATEINAME
003960         UNTIL NAME-FREI
003970     PERFORM C130-UEBERNEHME-NAMEN
003980     STRING "VERSCHOBEN: " DELIMITED BY SIZE
003990             FTM-FILE-NAME(DKS-FTX) DELIMITED BY SIZE
004000             " -> " DELIMITED BY SIZE
004010             W-DEST-PATH DELIMITED BY SIZE
004020         INTO DKS-MOVELOG-TEXT
004030     WRITE DKS-MOVELOG-LINE
004040     ADD 1 TO W-MOVED-COUNT
004050     .
004060 C110-99.
004070     EXIT.
004080*
004090******************************************************************
004100* Zielpfad bauen: <Klasse>/<Zeitstempel><PART-Suffix>.<Ext> -
004110* bei Kollision PART-Zaehler erhoehen und erneut versuchen
004120******************************************************************
004130 C120-BAUE-DATEINAME SECTION.
004140 C120-00.
004150     IF  C4-PART-NR = ZERO
004160         MOVE SPACES TO W-PART-SUFFIX
004170     ELSE
004180         MOVE C4-PART-NR TO W-PART-NUM-N
004190         STRING " PART " DELIMITED BY SIZE
004200                 W-PART-NUM-X DELIMITED BY SIZE
004210             INTO W-PART-SUFFIX
004220     END-IF
004230     MOVE SPACES TO W-DEST-PATH
004240     STRING W-KLASSE-TRIM     DELIMITED BY SPACE
004250             "/"              DELIMITED BY SIZE
004260             W-TIMESTAMP-TEXT DELIMITED BY SIZE
004270             W-PART-SUFFIX    DELIMITED BY SIZE
004280             "."              DELIMITED BY SIZE
004290             FTM-FILE-EXT(DKS-FTX) DELIMITED BY SPACE
004300         INTO W-DEST-PATH
004310     PERFORM C121-PRUEFE-VORHANDEN
004320     IF  NAME-VORHANDEN
004330         ADD 1 TO C4-PART-NR
004340     END-IF
004350     .
004360 C120-99.
004370     EXIT.
004380*
004390 C121-PRUEFE-VORHANDEN SECTION.
004400 C121-00.
004410     SET NAME-FREI TO TRUE
004420     IF  W-USED-COUNT > ZERO
004430         MOVE 1 TO W-USX
004440         PERFORM C122-VERGLEICHE-NAMEN
004450             VARYING W-USX FROM 1 BY 1
004460             UNTIL W-USX > W-USED-COUNT
004470     END-IF
004480     .
004490 C121-99.
004500     EXIT.
004510*
004520 C122-VERGLEICHE-NAMEN SECTION.
004530 C122-00.
004540     IF  W-USED-PATH(W-USX) = W-DEST-PATH
004550         SET NAME-VORHANDEN TO TRUE
004560     END-IF
004570     .
004580 C122-99.
004590     EXIT.
004600*
004610******************************************************************
004620* freigegebenen Zielnamen in die Arbeitstabelle aufnehmen
004630******************************************************************
004640 C130-UEBERNEHME-NAMEN SECTION.
004650 C130-00.
004660     IF  W-USED-COUNT >= 500
004670         DISPLAY K-MODUL ": NAMENSTABELLE VOLL (500) - "
004680                 "WEITERE KOLLISIONSPRUEFUNG AUSGESETZT"
004690     ELSE
004700         ADD 1 TO W-USED-COUNT
004710         MOVE W-DEST-PATH TO W-USED-PATH(W-USED-COUNT)
004720     END-IF
004730     .
004740 C130-99.
004750     EXIT.

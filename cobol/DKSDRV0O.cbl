000100*--------------------------------------------------------------*
000110 IDENTIFICATION DIVISION.
000120*--------------------------------------------------------------*
000130 PROGRAM-ID.    DKSDRV0O.
000140 AUTHOR.        R HARTMANN.
000150 INSTALLATION.  RECHENZENTRUM MITTE.
000160 DATE-WRITTEN.  1987-04-14.
000170 DATE-COMPILED.
000180 SECURITY.      INTERN - NUR FUER BATCHBETRIEB.
000190*
000200*****************************************************************
000210* Letzte Aenderung :: 2001-06-27
000220* Letzte Version   :: C.00.05
000230* Kurzbeschreibung  :: Hauptsteuerung Dateiklassensortierer
000240* Auftrag           :: DKS-1001
000250*
000260*----------------------------------------------------------------*
000270* Vers.   | Datum      | von  | Kommentar                       *
000280*---------|------------|------|---------------------------------*
000290* A.00.00 | 1987-04-14 | RHM  | Neuerstellung (Nachtlauf Sicht-  *
000300*         |            |      | ung loser Dateien)              *
000310* A.00.01 | 1988-01-22 | RHM  | PART-Suffix bei Namenskollision  *
000320* A.01.00 | 1990-06-03 | KL   | Mehrere Klassen pro Lauf erlaubt *
000330* A.01.01 | 1991-09-17 | KL   | Fehlerabbruch bei fehlender      *
000340*         |            |      | Config.txt                      *
000350* B.00.00 | 1993-02-11 | LOR  | Aufteilung in vier Unterprogramme*
000360*         |            |      | (Config/Scan/Zuordnung/Move)    *
000370* B.00.01 | 1994-08-30 | LOR  | Toleranz EPSILON-MINUTES mit     *
000380*         |            |      | Nachkommastellen                *
000390* B.01.00 | 1996-03-05 | KL   | Auswertung DKS-RC je Unterlauf   *
000400* B.01.01 | 1998-07-01 | KL   | Jahrhundertwechsel: Zeitstempel  *
000410*         |            |      | auf CCYYMMDDHHMMSS umgestellt    *
000420*         |            |      | (Y2K, siehe Auftrag DKS-1029)    *
000430* C.00.00 | 1999-01-19 | KL   | Y2K-Nachtest Klassenzuordnung    *
000440*         |            |      | bestanden, keine Codeaenderung   *
000450* C.00.01 | 1999-02-08 | RHM  | Abschlussmeldung Anzahl bewegt/   *
000460*         |            |      | uebersprungen ergaenzt            *
000470* C.00.04 | 1999-11-09 | RHM  | DKS-RC-Pruefung vereinheitlicht   *
000480* C.00.05 | 2001-06-27 | LOR  | Warnmeldung, wenn Dateien          *
000490*         |            |      | gescannt aber keine bewegt wurden *
000500*         |            |      | (DKS-1055)                        *
000510*----------------------------------------------------------------*
000520*
000530* Programmbeschreibung
000540* --------------------
000550* Liest die Konfigurationsdatei, scannt das Arbeitsverzeichnis,
000560* ordnet jede gefundene Datei der naechstgelegenen Klasse zu und
000570* veranlasst das Umbenennen/Verschieben. Ruft dazu die vier
000580* Unterprogramme DKSCFG0M, DKSSCN0M, DKSASG0M und DKSMOV0M der
000590* Reihe nach auf und bricht bei Fehlermeldung eines Unterlaufs
000600* den restlichen Lauf ab.
000610*
000620*--------------------------------------------------------------*
000630 ENVIRONMENT DIVISION.
000640*--------------------------------------------------------------*
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     SWITCH-15 IS ANZEIGE-VERSION
000680         ON STATUS IS SHOW-VERSION
000690     CLASS ALPHNUM IS "0123456789"
000700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000710                      " .,;-_".
000720      
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750      
000760*--------------------------------------------------------------*
000770 DATA DIVISION.
000780*--------------------------------------------------------------*
000790 FILE SECTION.
000800      
000810 WORKING-STORAGE SECTION.
000820*--------------------------------------------------------------*
000830* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000840*--------------------------------------------------------------*
000850 01          COMP-FELDER.
000860     05      C4-ANZ              PIC S9(04) COMP.
000870     05      C4-I1               PIC S9(04) COMP.
000880     05      DKS-RC-CFG          PIC S9(04) COMP.
000890     05      DKS-RC-SCN          PIC S9(04) COMP.
000900     05      DKS-RC-ASG          PIC S9(04) COMP.
000910     05      DKS-RC-MOV          PIC S9(04) COMP.
000920     05      FILLER              PIC X(04).
000930      
000940*--------------------------------------------------------------*
000950* Display-Felder: Praefix D
000960*--------------------------------------------------------------*
000970 01          DISPLAY-FELDER.
000980     05      D-NUM4              PIC -9(04).
000990     05      FILLER              PIC X(04).
001000      
001010*--------------------------------------------------------------*
001020* Felder mit konstantem Inhalt: Praefix K
001030*--------------------------------------------------------------*
001040 01          KONSTANTE-FELDER.
001050     05      K-MODUL             PIC X(08) VALUE "DKSDRV0O".
001060     05      K-VERSION           PIC X(08) VALUE "C.00.05 ".
001070     05      FILLER              PIC X(04).
001080      
001090*--------------------------------------------------------------*
001100* Anzeige Versionszeile - zwei Sichten auf dasselbe Feld
001110*--------------------------------------------------------------*
001120 01          DKS-VERSION-ANZEIGE-X.
001130     05      FILLER              PIC X(04) VALUE "VER ".
001140     05      DKS-VERSION-TEXT    PIC X(08).
001150 01          DKS-VERSION-ANZEIGE-R REDEFINES
001160                                  DKS-VERSION-ANZEIGE-X.
001170     05      DKS-VERSION-ANZEIGE-ALL PIC X(12).
001180      
001190*----------------------------------------------------------------*
001200* Conditional-Felder
001210*----------------------------------------------------------------*
001220 01          SCHALTER.
001230     05      PRG-STATUS          PIC 9.
001240         88 PRG-OK                          VALUE ZERO.
001250         88 PRG-NOK                         VALUE 1 THRU 9.
001260         88 PRG-ENDE                        VALUE 1.
001270         88 PRG-ABBRUCH                     VALUE 2.
001280     05      FILLER              PIC X(03).
001290      
001300*--------------------------------------------------------------*
001310* weitere Arbeitsfelder
001320*--------------------------------------------------------------*
001330 01          WORK-FELDER.
001340     05      W-DUMMY             PIC X(02).
001350     05      ZEILE               PIC X(80) VALUE SPACES.
001360      
001370*--------------------------------------------------------------*
001380* Ergebniszaehler des Unterprogramms DKSMOV0M - kommen als
001390* Klartextfeld ueber die CALL-Schnittstelle und werden hier
001400* fuer die Abschlussmeldung numerisch umgedeutet
001410*--------------------------------------------------------------*
001420 01          DKS-SUMMARY-X.
001430     05      DKS-MOVED-COUNT-X   PIC X(04).
001440     05      DKS-SKIPPED-COUNT-X PIC X(04).
001450 01          DKS-SUMMARY-N REDEFINES DKS-SUMMARY-X.
001460     05      DKS-MOVED-COUNT-N   PIC 9(04).
001470     05      DKS-SKIPPED-COUNT-N PIC 9(04).
001480      
001490*--------------------------------------------------------------*
001500* Gesamtzahl gescannter Dateien - fuer die Abschlussmeldung aus
001510* DKS-FTM-COUNT (COMP) in eine Druckfaehige Zahl umgedeutet
001520*--------------------------------------------------------------*
001530 01          W-TOTAL-ANZEIGE-X.
001540     05      W-TOTAL-ANZEIGE-TEXT PIC X(04).
001550 01          W-TOTAL-ANZEIGE-R REDEFINES W-TOTAL-ANZEIGE-X.
001560     05      W-TOTAL-ANZEIGE-NUM  PIC 9(04).
001570      
001580*--------------------------------------------------------------*
001590* Konfigurations- und Arbeitstabellen (gemeinsame Satzbilder)
001600*--------------------------------------------------------------*
001610 COPY DKSCFG0C.
001620 COPY DKSFTM0C.
001630      
001640*--------------------------------------------------------------*
001650 PROCEDURE DIVISION.
001660*--------------------------------------------------------------*
001670******************************************************************
001680* Steuerungs-Section
001690******************************************************************
001700 A100-STEUERUNG SECTION.
001710 A100-00.
001720**  ---> wenn SWITCH-15 gesetzt ist
001730**  ---> nur Versionszeile zeigen und dann beenden
001740     IF  SHOW-VERSION
001750         DISPLAY K-MODUL " Version " K-VERSION
001760         STOP RUN
001770     END-IF
001780      
001790**  ---> Vorlauf: Felder initialisieren
001800     PERFORM B000-VORLAUF
001810      
001820     IF  PRG-ABBRUCH
001830         CONTINUE
001840     ELSE
001850         PERFORM B100-VERARBEITUNG
001860     END-IF
001870      
001880**  ---> Nachlauf: Abschlussmeldung
001890     PERFORM B090-ENDE
001900     STOP RUN
001910     .
001920 A100-99.
001930     EXIT.
001940      
001950******************************************************************
001960* Vorlauf
001970******************************************************************
001980 B000-VORLAUF SECTION.
001990 B000-00.
002000     PERFORM C000-INIT
002010     .
002020 B000-99.
002030     EXIT.
002040      
002050******************************************************************
002060* Verarbeitung - ruft die vier Unterprogramme der Reihe nach auf
002070******************************************************************
002080 B100-VERARBEITUNG SECTION.
002090 B100-00.
002100     PERFORM C100-CALL-CONFIG-READER
002110     IF  PRG-ABBRUCH
002120         GO TO B100-99
002130     END-IF
002140      
002150     PERFORM C200-CALL-SCANNER
002160     IF  PRG-ABBRUCH
002170         GO TO B100-99
002180     END-IF
002190      
002200     PERFORM C300-CALL-ASSIGNER
002210     IF  PRG-ABBRUCH
002220         GO TO B100-99
002230     END-IF
002240      
002250     PERFORM C400-CALL-MOVER
002260     .
002270 B100-99.
002280     EXIT.
002290      
002300******************************************************************
002310* Ende
002320******************************************************************
002330 B090-ENDE SECTION.
002340 B090-00.
002350     IF  PRG-ABBRUCH
002360         DISPLAY ">>> ABBRUCH - Lauf nicht vollstaendig <<<"
002370         MOVE 9999 TO RETURN-CODE
002380     ELSE
002390         MOVE DKS-MOVED-COUNT-X   TO D-NUM4
002400         STRING ">>> Lauf beendet - bewegt: " DELIMITED BY SIZE,
002410                D-NUM4                        DELIMITED BY SIZE
002420         INTO ZEILE
002430         DISPLAY ZEILE
002440         MOVE SPACES TO ZEILE
002450         MOVE DKS-SKIPPED-COUNT-X TO D-NUM4
002460         STRING ">>> uebersprungen: " DELIMITED BY SIZE,
002470                D-NUM4                DELIMITED BY SIZE
002480         INTO ZEILE
002490         DISPLAY ZEILE
002500         MOVE SPACES TO ZEILE
002510         MOVE DKS-FTM-COUNT TO W-TOTAL-ANZEIGE-NUM
002520         MOVE W-TOTAL-ANZEIGE-NUM TO D-NUM4
002530         STRING ">>> gescannt insgesamt: " DELIMITED BY SIZE,
002540                D-NUM4                     DELIMITED BY SIZE
002550         INTO ZEILE
002560         DISPLAY ZEILE
002570         IF  DKS-FTM-COUNT > ZERO AND DKS-MOVED-COUNT-X = ZERO
002580             DISPLAY ">>> WARNUNG: Dateien gescannt, aber keine "
002590                     "bewegt <<<"
002600         END-IF
002610     END-IF
002620     DISPLAY "<EOF>"
002630     .
002640 B090-99.
002650     EXIT.
002660      
002670******************************************************************
002680* Initialisierung
002690******************************************************************
002700 C000-INIT SECTION.
002710 C000-00.
002720     MOVE ZERO TO PRG-STATUS
002730     MOVE ZERO TO DKS-RC-CFG DKS-RC-SCN DKS-RC-ASG DKS-RC-MOV
002740     MOVE ZERO TO DKS-CLASS-COUNT DKS-FTM-COUNT
002750     MOVE ZERO TO DKS-MOVED-COUNT-N DKS-SKIPPED-COUNT-N
002760     MOVE K-VERSION TO DKS-VERSION-TEXT
002770     .
002780 C000-99.
002790     EXIT.
002800      
002810******************************************************************
002820* Aufruf Konfigurationsleser
002830******************************************************************
002840 C100-CALL-CONFIG-READER SECTION.
002850 C100-00.
002860     CALL "DKSCFG0M" USING DKS-RC-CFG
002870                           DKS-CFG-EXTENSIONS-REC
002880                           DKS-CFG-EPSILON-NUM
002890                           DKS-CFG-INPUT-FORMAT-REC
002900                           DKS-CFG-OUTPUT-FORMAT-REC
002910                           DKS-CFG-CLASS-TABLE
002920     EVALUATE DKS-RC-CFG
002930         WHEN ZERO
002940             CONTINUE
002950         WHEN OTHER
002960             DISPLAY "DKSDRV0O: Config.txt konnte nicht "
002970                     "gelesen werden - DKS-RC-CFG = " DKS-RC-CFG
002980             MOVE 2 TO PRG-STATUS
002990     END-EVALUATE
003000     .
003010 C100-99.
003020     EXIT.
003030      
003040******************************************************************
003050* Aufruf Verzeichnis-Scanner
003060******************************************************************
003070 C200-CALL-SCANNER SECTION.
003080 C200-00.
003090     CALL "DKSSCN0M" USING DKS-RC-SCN
003100                           DKS-EXT-TABLE
003110                           DKS-FTM-TABLE
003120     EVALUATE DKS-RC-SCN
003130         WHEN ZERO
003140             CONTINUE
003150         WHEN OTHER
003160             DISPLAY "DKSDRV0O: Verzeichnis-Scan fehlge- "
003170                     "schlagen - DKS-RC-SCN = " DKS-RC-SCN
003180             MOVE 2 TO PRG-STATUS
003190     END-EVALUATE
003200     .
003210 C200-99.
003220     EXIT.
003230      
003240******************************************************************
003250* Aufruf Zuordnungs-Engine
003260******************************************************************
003270 C300-CALL-ASSIGNER SECTION.
003280 C300-00.
003290     CALL "DKSASG0M" USING DKS-RC-ASG
003300                           DKS-CFG-EPSILON-NUM
003310                           DKS-CFG-CLASS-TABLE
003320                           DKS-FTM-TABLE
003330     EVALUATE DKS-RC-ASG
003340         WHEN ZERO
003350             CONTINUE
003360         WHEN OTHER
003370             DISPLAY "DKSDRV0O: Klassenzuordnung fehlge- "
003380                     "schlagen - DKS-RC-ASG = " DKS-RC-ASG
003390             MOVE 2 TO PRG-STATUS
003400     END-EVALUATE
003410     .
003420 C300-99.
003430     EXIT.
003440      
003450******************************************************************
003460* Aufruf Sortier-/Verschiebe-Engine
003470******************************************************************
003480 C400-CALL-MOVER SECTION.
003490 C400-00.
003500     CALL "DKSMOV0M" USING DKS-RC-MOV
003510                           DKS-CFG-OUTPUT-FORMAT-REC
003520                           DKS-CFG-CLASS-TABLE
003530                           DKS-FTM-TABLE
003540                           DKS-SUMMARY-X
003550     EVALUATE DKS-RC-MOV
003560         WHEN ZERO
003570             CONTINUE
003580         WHEN OTHER
003590             DISPLAY "DKSDRV0O: Verschiebe-Lauf fehlge- "
003600                     "schlagen - DKS-RC-MOV = " DKS-RC-MOV
003610             MOVE 2 TO PRG-STATUS
003620     END-EVALUATE
003630     .
003640 C400-99.
003650     EXIT.

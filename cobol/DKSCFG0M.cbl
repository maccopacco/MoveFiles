000100*--------------------------------------------------------------*
000110 IDENTIFICATION DIVISION.
000120*--------------------------------------------------------------*
000130 PROGRAM-ID.    DKSCFG0M.
000140 AUTHOR.        R HARTMANN.
000150 INSTALLATION.  RECHENZENTRUM MITTE.
000160 DATE-WRITTEN.  1987-04-14.
000170 DATE-COMPILED.
000180 SECURITY.      INTERN - NUR FUER BATCHBETRIEB.
000190*
000200*****************************************************************
000210* Letzte Aenderung :: 2004-02-16
000220* Letzte Version   :: B.00.05
000230* Kurzbeschreibung  :: Konfigurationsleser Dateiklassensortierer
000240* Auftrag           :: DKS-1001
000250*
000260*----------------------------------------------------------------*
000270* Vers.   | Datum      | von  | Kommentar                       *
000280*---------|------------|------|---------------------------------*
000290* A.00.00 | 1987-04-14 | RHM  | Neuerstellung - Zeile 1 Liste    *
000300*         |            |      | gueltiger Extensions            *
000310* A.00.01 | 1987-09-30 | RHM  | Zeilen 2-4 Epsilon und Formate   *
000320* A.01.00 | 1990-06-03 | KL   | Zeile 5+ Klassentabelle, eine    *
000330*         |            |      | Klasse pro Zeile                *
000340* A.01.01 | 1991-09-17 | KL   | Abbruch wenn Config.txt fehlt    *
000350* B.00.00 | 1993-02-11 | LOR  | Herausgeloest aus Hauptprogramm  *
000360*         |            |      | als eigenes Unterprogramm        *
000370* B.00.01 | 1994-08-30 | LOR  | Epsilon mit Nachkommastellen     *
000380*         |            |      | (vorher nur ganze Minuten)       *
000390* B.00.02 | 1998-06-22 | KL   | Jahrhundertwechsel: keine        *
000400*         |            |      | Aenderung an diesem Programm     *
000410*         |            |      | notwendig (Y2K, DKS-1029)        *
000420* B.00.03 | 1999-10-02 | RHM  | Extension-Liste wird jetzt in    *
000430*         |            |      | DKS-EXT-TABLE zerlegt             *
000440* B.00.04 | 2001-03-14 | KL   | Max. Klassenzahl 200 geprueft -   *
000450*         |            |      | Abbruchmeldung bei Ueberlauf      *
000460*         |            |      | (DKS-1041)                        *
000470* B.00.05 | 2004-02-16 | SBW  | SWITCH-15/ANZEIGE-VERSION wieder   *
000480*         |            |      | eingebaut - Versionsanzeige fehlte*
000490*         |            |      | in diesem Unterprogramm (DKS-1062)*
000500*----------------------------------------------------------------*
000510*
000520* Programmbeschreibung
000530* --------------------
000540* Liest Config.txt zeilenweise: Zeile 1 = Extension-Liste,
000550* Zeile 2 = Epsilon-Minuten, Zeile 3 = Eingabeformat, Zeile 4 =
000560* Ausgabeformat, Zeile 5 ff. = je eine Klasse (Name, Startzeit,
000570* Wochentage). Ist Config.txt nicht vorhanden, wird LINK-RC =
000580* 9999 an den Aufrufer zurueckgegeben.
000590*
000600*--------------------------------------------------------------*
000610 ENVIRONMENT DIVISION.
000620*--------------------------------------------------------------*
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     SWITCH-15 IS ANZEIGE-VERSION
000660         ON STATUS IS SHOW-VERSION
000670     CLASS ALPHNUM IS "0123456789"
000680                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000690                      " .,;-_".
000700      
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT DKS-CONFIGF  ASSIGN TO "DKSCONFG"
000740            ORGANIZATION IS LINE SEQUENTIAL
000750            FILE STATUS IS FILE-STATUS.
000760      
000770*--------------------------------------------------------------*
000780 DATA DIVISION.
000790*--------------------------------------------------------------*
000800 FILE SECTION.
000810 FD  DKS-CONFIGF.
000820 01  DKS-CONFIG-LINE.
000830     05  DKS-CONFIG-LINE-TEXT    PIC X(200).
000840      
000850 WORKING-STORAGE SECTION.
000860*--------------------------------------------------------------*
000870* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000880*--------------------------------------------------------------*
000890 01          COMP-FELDER.
000900     05      C4-I1               PIC S9(04) COMP.
000910     05      C4-I2               PIC S9(04) COMP.
000920     05      C4-PTR              PIC S9(04) COMP.
000930     05      C4-LEN              PIC S9(04) COMP.
000940     05      C4-TOKENS           PIC S9(04) COMP.
000950     05      FILLER              PIC X(04).
000960      
000970*--------------------------------------------------------------*
000980* Display-Felder: Praefix D
000990*--------------------------------------------------------------*
001000 01          DISPLAY-FELDER.
001010     05      D-LINE-NR           PIC  9(04).
001020     05      FILLER              PIC X(04).
001030      
001040*--------------------------------------------------------------*
001050* Felder mit konstantem Inhalt: Praefix K
001060*--------------------------------------------------------------*
001070 01          KONSTANTE-FELDER.
001080     05      K-MODUL             PIC X(08) VALUE "DKSCFG0M".
001090     05      K-VERSION           PIC X(08) VALUE "B.00.05 ".
001100     05      FILLER              PIC X(04).
001110      
001120*----------------------------------------------------------------*
001130* Conditional-Felder
001140*----------------------------------------------------------------*
001150 01          SCHALTER.
001160     05      FILE-STATUS         PIC X(02).
001170         88 FILE-OK                         VALUE "00".
001180         88 FILE-NOK                        VALUE "01" THRU "99".
001190     05      REC-STAT REDEFINES  FILE-STATUS.
001200         10   FILE-STATUS1       PIC X.
001210             88 FILE-EOF                     VALUE "1".
001220             88 FILE-NONAME                  VALUE "3" "4"
001230                                                  "5" "6".
001240         10                      PIC X.
001250     05      PRG-STATUS          PIC 9.
001260         88 PRG-OK                          VALUE ZERO.
001270         88 PRG-ABBRUCH                     VALUE 2.
001280     05      FILLER              PIC X(03).
001290      
001300*--------------------------------------------------------------*
001310* weitere Arbeitsfelder
001320*--------------------------------------------------------------*
001330 01          WORK-FELDER.
001340     05      W-DUMMY             PIC X(02).
001350     05      W-EPSILON-INT       PIC X(04) VALUE "0000".
001360     05      W-EPSILON-DEC       PIC X(02) VALUE "00".
001370     05      W-TOKEN             PIC X(40).
001380     05      W-TOKEN-LEN         PIC S9(04) COMP.
001390     05      W-REMAINDER         PIC X(200).
001400      
001410*--------------------------------------------------------------*
001420* Epsilon-Wert - Rohtext von der Zeile, numerische Sicht daraus
001430* gebaut (zwei unterschiedliche REDEFINES-Sichten des Feldes)
001440*--------------------------------------------------------------*
001450 01          W-EPSILON-BUILD-X.
001460     05      W-EPSILON-BUILD-INT PIC X(04).
001470     05      W-EPSILON-BUILD-DEC PIC X(02).
001480 01          W-EPSILON-BUILD-N REDEFINES W-EPSILON-BUILD-X.
001490     05      W-EPSILON-BUILD-NUM PIC 9(04)V9(02).
001500      
001510*--------------------------------------------------------------*
001520* Startzeit HH:MM:SS - Rohtext und zerlegte Sicht auf dasselbe
001530* Feld, damit C220 ohne Substring-Indizierung auskommt
001540*--------------------------------------------------------------*
001550 01          W-TIME-RAW-X        PIC X(08) VALUE SPACES.
001560 01          W-TIME-RAW-R REDEFINES W-TIME-RAW-X.
001570     05      W-TIME-HH           PIC XX.
001580     05      FILLER              PIC X.
001590     05      W-TIME-MI           PIC XX.
001600     05      FILLER              PIC X.
001610     05      W-TIME-SS           PIC XX.
001620      
001630 LINKAGE SECTION.
001640 01          LINK-RC             PIC S9(04) COMP.
001650 COPY DKSCFG0C.
001660      
001670*--------------------------------------------------------------*
001680 PROCEDURE DIVISION USING LINK-RC
001690                           DKS-CFG-EXTENSIONS-REC
001700                           DKS-CFG-EPSILON-NUM
001710                           DKS-CFG-INPUT-FORMAT-REC
001720                           DKS-CFG-OUTPUT-FORMAT-REC
001730                           DKS-CFG-CLASS-TABLE.
001740*--------------------------------------------------------------*
001750******************************************************************
001760* Steuerungs-Section
001770******************************************************************
001780 A100-STEUERUNG SECTION.
001790 A100-00.
001800     IF  SHOW-VERSION
001810         DISPLAY K-MODUL " Version " K-VERSION
001820         EXIT PROGRAM
001830     END-IF
001840     PERFORM B000-VORLAUF
001850     IF  PRG-ABBRUCH
001860         CONTINUE
001870     ELSE
001880         PERFORM B100-VERARBEITUNG
001890     END-IF
001900     PERFORM B090-ENDE
001910     EXIT PROGRAM
001920     .
001930 A100-99.
001940     EXIT.
001950      
001960******************************************************************
001970* Vorlauf - Config.txt oeffnen
001980******************************************************************
001990 B000-VORLAUF SECTION.
002000 B000-00.
002010     PERFORM C000-INIT
002020     OPEN INPUT DKS-CONFIGF
002030     IF  FILE-OK
002040         CONTINUE
002050     ELSE
002060         DISPLAY K-MODUL ": Config.txt nicht gefunden - "
002070                 "FILE-STATUS = " FILE-STATUS
002080         SET PRG-ABBRUCH TO TRUE
002090     END-IF
002100     .
002110 B000-99.
002120     EXIT.
002130      
002140******************************************************************
002150* Ende - Config.txt schliessen, Rueckgabecode setzen
002160******************************************************************
002170 B090-ENDE SECTION.
002180 B090-00.
002190     IF  FILE-OK OR FILE-EOF
002200         CLOSE DKS-CONFIGF
002210     END-IF
002220     IF  PRG-ABBRUCH
002230         MOVE 9999 TO LINK-RC
002240     ELSE
002250         MOVE ZERO TO LINK-RC
002260     END-IF
002270     .
002280 B090-99.
002290     EXIT.
002300      
002310******************************************************************
002320* Verarbeitung - Zeilen 1-4 feststehend, Zeile 5+ Klassentabelle
002330******************************************************************
002340 B100-VERARBEITUNG SECTION.
002350 B100-00.
002360     PERFORM S110-READ-CONFIG-LINE
002370     IF  PRG-ABBRUCH OR FILE-EOF
002380         GO TO B100-99
002390     END-IF
002400     PERFORM C100-PARSE-EXTENSIONS
002410      
002420     PERFORM S110-READ-CONFIG-LINE
002430     IF  PRG-ABBRUCH OR FILE-EOF
002440         GO TO B100-99
002450     END-IF
002460     PERFORM C110-PARSE-EPSILON
002470      
002480     PERFORM S110-READ-CONFIG-LINE
002490     IF  PRG-ABBRUCH OR FILE-EOF
002500         GO TO B100-99
002510     END-IF
002520     MOVE DKS-CONFIG-LINE-TEXT TO DKS-INPUT-DATE-FORMAT
002530      
002540     PERFORM S110-READ-CONFIG-LINE
002550     IF  PRG-ABBRUCH OR FILE-EOF
002560         GO TO B100-99
002570     END-IF
002580     MOVE DKS-CONFIG-LINE-TEXT TO DKS-OUTPUT-DATE-FORMAT
002590      
002600     PERFORM C200-PARSE-CLASSES-LOOP
002610     .
002620 B100-99.
002630     EXIT.
002640      
002650******************************************************************
002660* Lesen einer Zeile aus Config.txt
002670******************************************************************
002680 S110-READ-CONFIG-LINE SECTION.
002690 S110-00.
002700     READ DKS-CONFIGF
002710         AT END
002720             SET FILE-EOF TO TRUE
002730         NOT AT END
002740             SET FILE-OK TO TRUE
002750     END-READ
002760     .
002770 S110-99.
002780     EXIT.
002790      
002800******************************************************************
002810* Initialisierung
002820******************************************************************
002830 C000-INIT SECTION.
002840 C000-00.
002850     MOVE ZERO TO PRG-STATUS
002860     MOVE "00" TO FILE-STATUS
002870     MOVE ZERO TO DKS-EXT-COUNT DKS-CLASS-COUNT
002880     .
002890 C000-99.
002900     EXIT.
002910      
002920******************************************************************
002930* Extension-Liste (Zeile 1) in DKS-EXT-TABLE zerlegen
002940******************************************************************
002950 C100-PARSE-EXTENSIONS SECTION.
002960 C100-00.
002970     MOVE DKS-CONFIG-LINE-TEXT TO DKS-EXT-LIST
002980     MOVE DKS-CONFIG-LINE-TEXT TO W-REMAINDER
002990     MOVE ZERO TO DKS-EXT-COUNT
003000     PERFORM C101-NEXT-EXTENSION
003010         UNTIL W-REMAINDER = SPACES
003020         OR DKS-EXT-COUNT >= 50
003030     .
003040 C100-99.
003050     EXIT.
003060      
003070 C101-NEXT-EXTENSION SECTION.
003080 C101-00.
003090     UNSTRING W-REMAINDER DELIMITED BY ","
003100         INTO W-TOKEN
003110         WITH POINTER C4-PTR
003120     IF  C4-PTR > 1
003130         MOVE W-REMAINDER(C4-PTR:) TO W-REMAINDER
003140     ELSE
003150         MOVE SPACES TO W-REMAINDER
003160     END-IF
003170     MOVE 1 TO C4-PTR
003180     IF  W-TOKEN NOT = SPACES
003190         ADD 1 TO DKS-EXT-COUNT
003200         MOVE W-TOKEN TO DKS-EXT-VALUE(DKS-EXT-COUNT)
003210         MOVE SPACES  TO W-TOKEN
003220     END-IF
003230     .
003240 C101-99.
003250     EXIT.
003260      
003270******************************************************************
003280* Epsilon-Minuten (Zeile 2) - Text in 9(4)V9(2) umwandeln ohne
003290* intrinsische Funktion, per UNSTRING auf den Dezimalpunkt
003300******************************************************************
003310 C110-PARSE-EPSILON SECTION.
003320 C110-00.
003330     MOVE "0000" TO W-EPSILON-BUILD-INT
003340     MOVE "00"   TO W-EPSILON-BUILD-DEC
003350     UNSTRING DKS-CONFIG-LINE-TEXT DELIMITED BY "."
003360         INTO W-EPSILON-INT W-EPSILON-DEC
003370     MOVE W-EPSILON-INT(1:4) TO W-EPSILON-BUILD-INT
003380     MOVE W-EPSILON-DEC(1:2) TO W-EPSILON-BUILD-DEC
003390     MOVE W-EPSILON-BUILD-NUM TO DKS-EPSILON-MINUTES
003400     .
003410 C110-99.
003420     EXIT.
003430      
003440******************************************************************
003450* Klassentabelle (Zeile 5+) - eine Klasse pro Zeile einlesen
003460******************************************************************
003470 C200-PARSE-CLASSES-LOOP SECTION.
003480 C200-00.
003490     PERFORM S110-READ-CONFIG-LINE
003500     PERFORM C210-PARSE-CLASS-LINE
003510         UNTIL FILE-EOF
003520         OR PRG-ABBRUCH
003530         OR DKS-CLASS-COUNT >= 200
003540     IF  DKS-CLASS-COUNT >= 200 AND NOT FILE-EOF
003550         DISPLAY K-MODUL ": MAX. 200 KLASSEN ERREICHT - "
003560                 "WEITERE ZEILEN WERDEN IGNORIERT"
003570     END-IF
003580     .
003590 C200-99.
003600     EXIT.
003610      
003620 C210-PARSE-CLASS-LINE SECTION.
003630 C210-00.
003640     IF  DKS-CONFIG-LINE-TEXT = SPACES
003650         CONTINUE
003660     ELSE
003670         ADD 1 TO DKS-CLASS-COUNT
003680         MOVE DKS-CONFIG-LINE-TEXT TO W-REMAINDER
003690         UNSTRING W-REMAINDER DELIMITED BY ","
003700             INTO DKS-CLASS-NAME(DKS-CLASS-COUNT)
003710             WITH POINTER C4-PTR
003720         PERFORM C220-PARSE-CLASS-TIME
003730         PERFORM C230-PARSE-CLASS-DAYS
003740     END-IF
003750     PERFORM S110-READ-CONFIG-LINE
003760     .
003770 C210-99.
003780     EXIT.
003790      
003800******************************************************************
003810* Startzeit HH:MM:SS -> DKS-CLASS-START-TIME (HHMMSS)
003820******************************************************************
003830 C220-PARSE-CLASS-TIME SECTION.
003840 C220-00.
003850     UNSTRING W-REMAINDER DELIMITED BY ","
003860         INTO W-TOKEN
003870         WITH POINTER C4-PTR
003880     MOVE SPACES       TO W-TIME-RAW-X
003890     MOVE W-TOKEN(1:8) TO W-TIME-RAW-X
003900     MOVE W-TIME-HH TO DKS-CLASS-START-TIME(DKS-CLASS-COUNT)
003910                               (1:2)
003920     MOVE W-TIME-MI TO DKS-CLASS-START-TIME(DKS-CLASS-COUNT)
003930                               (3:2)
003940     MOVE W-TIME-SS TO DKS-CLASS-START-TIME(DKS-CLASS-COUNT)
003950                               (5:2)
003960     MOVE SPACES TO W-TOKEN
003970     .
003980 C220-99.
003990     EXIT.
004000      
004010******************************************************************
004020* Rest der Zeile - Wochentage 1..7, kommagetrennt
004030******************************************************************
004040 C230-PARSE-CLASS-DAYS SECTION.
004050 C230-00.
004060     MOVE ZERO TO DKS-CLASS-DAYS-COUNT(DKS-CLASS-COUNT)
004070     MOVE W-REMAINDER(C4-PTR:) TO W-REMAINDER
004080     MOVE 1 TO C4-PTR
004090     PERFORM C231-NEXT-DAY
004100         UNTIL W-REMAINDER = SPACES
004110         OR DKS-CLASS-DAYS-COUNT(DKS-CLASS-COUNT) >= 7
004120     .
004130 C230-99.
004140     EXIT.
004150      
004160 C231-NEXT-DAY SECTION.
004170 C231-00.
004180     UNSTRING W-REMAINDER DELIMITED BY ","
004190         INTO W-TOKEN
004200         WITH POINTER C4-PTR
004210     IF  C4-PTR > 1
004220         MOVE W-REMAINDER(C4-PTR:) TO W-REMAINDER
004230     ELSE
004240         MOVE SPACES TO W-REMAINDER
004250     END-IF
004260     MOVE 1 TO C4-PTR
004270     IF  W-TOKEN NOT = SPACES
004280         ADD 1 TO DKS-CLASS-DAYS-COUNT(DKS-CLASS-COUNT)
004290         MOVE W-TOKEN(1:1)
004300             TO DKS-CLASS-DAYS-OF-WEEK(DKS-CLASS-COUNT
004310                 DKS-CLASS-DAYS-COUNT(DKS-CLASS-COUNT))
004320         MOVE SPACES TO W-TOKEN
004330     END-IF
004340     .
004350 C231-99.
004360     EXIT.

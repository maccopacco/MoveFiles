000100*----------------------------------------------------------------*
000110* DKSFTM0C  --  Satzbild Dateien-zu-verschieben-Tabelle          *
000120*               (FILE-TO-MOVE-RECORD, im Hauptspeicher)          *
000130*----------------------------------------------------------------*
000140* Aenderungen:                                                   *
000150*  1987-05-02  KL   DKS-1002  Neuerstellung fuer Klassensortierer *
000160*  1998-06-22  KL   DKS-1029  FTM-DELTA-MINUTES auf V99 erweitert *
000170*                             (Y2K-Vorarbeit)                    *
000180*  2003-09-30  SBW  DKS-1061  OCCURS auf feste Groesse umgestellt,*
000190*                             keine indizierte Tabelle mehr       *
000200*----------------------------------------------------------------*
000210*
000220 01  DKS-FTM-TABLE.
000230     05  DKS-FTM-COUNT            PIC S9(4) COMP VALUE ZERO.
000240     05  DKS-FTM-ENTRY OCCURS 500 TIMES.
000250         10  FTM-FILE-NAME            PIC X(100).
000260         10  FTM-FILE-EXT             PIC X(10).
000270         10  FTM-FILE-TIMESTAMP       PIC 9(14).
000280         10  FTM-DAY-OF-WEEK          PIC 9(1).
000290         10  FTM-DESTINATION          PIC X(40).
000300         10  FTM-DELTA-MINUTES        PIC 9(4)V9(2).
000310         10  FTM-ASSIGNED             PIC X(1).
000320             88  FTM-IS-ASSIGNED              VALUE "Y".
000330             88  FTM-NOT-ASSIGNED             VALUE "N".
000340         10  FILLER                   PIC X(8).

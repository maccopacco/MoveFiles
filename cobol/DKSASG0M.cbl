000100*--------------------------------------------------------------*
000110 IDENTIFICATION DIVISION.
000120*--------------------------------------------------------------*
000130 PROGRAM-ID.    DKSASG0M.
000140 AUTHOR.        L ORTH.
000150 INSTALLATION.  RECHENZENTRUM MITTE.
000160 DATE-WRITTEN.  1990-06-03.
000170 DATE-COMPILED.
000180 SECURITY.      INTERN - NUR FUER BATCHBETRIEB.
000190*
000200*****************************************************************
000210* Letzte Aenderung :: 2004-02-16
000220* Letzte Version   :: B.00.04
000230* Kurzbeschreibung  :: Klassenzuordnung Dateiklassensortierer
000240* Auftrag           :: DKS-1003
000250*
000260*----------------------------------------------------------------*
000270* Vers.   | Datum      | von  | Kommentar                       *
000280*---------|------------|------|---------------------------------*
000290* A.00.00 | 1990-06-03 | KL   | Neuerstellung - Klasse x Datei   *
000300*         |            |      | Doppelschleife, Wochentag und    *
000310*         |            |      | Epsilon-Pruefung                *
000320* A.00.01 | 1991-09-17 | KL   | Abbruch bei leerer Klassentabelle*
000330* A.01.00 | 1993-02-11 | LOR  | Herausgeloest aus Hauptprogramm  *
000340*         |            |      | als eigenes Unterprogramm        *
000350* A.01.01 | 1994-08-30 | LOR  | EPSILON-MINUTES mit Nachkomma-   *
000360*         |            |      | stellen statt nur ganzen Minuten*
000370* B.00.00 | 1996-03-05 | KL   | Delta-Vergleich korrigiert -     *
000380*         |            |      | erste passende Klasse gewinnt,   *
000390*         |            |      | siehe Betriebsvorschrift DKS-1003*
000400* B.00.01 | 1998-06-22 | KL   | Jahrhundertwechsel: keine        *
000410*         |            |      | Aenderung notwendig (Y2K,        *
000420*         |            |      | DKS-1029)                        *
000430* B.00.02 | 1999-11-09 | RHM  | Abbruchzaehler bei 0 Klassen      *
000440*         |            |      | bzw. 0 Dateien ergaenzt           *
000450* B.00.03 | 2000-08-21 | RHM  | Abschlusszaehler "ohne Klasse      *
000460*         |            |      | geblieben" zur Spurmeldung         *
000470*         |            |      | hinzugefuegt (DKS-1044)            *
000480* B.00.04 | 2004-02-16 | SBW  | SWITCH-15/ANZEIGE-VERSION wieder   *
000490*         |            |      | eingebaut - Versionsanzeige fehlte*
000500*         |            |      | in diesem Unterprogramm (DKS-1062)*
000510*----------------------------------------------------------------*
000520*
000530* Programmbeschreibung
000540* --------------------
000550* Fuer jede Klasse (aeussere Schleife, in Reihenfolge der
000560* Config.txt) und jede Datei der Dateitabelle (innere Schleife):
000570* ist der Wochentag der Datei in der Klasse vorgesehen und liegt
000580* die Uhrzeit der Datei innerhalb von EPSILON-MINUTES um die
000590* Startzeit der Klasse, so ist die Klasse fuer die Datei in
000600* Frage gekommen. Die erste in Frage gekommene Klasse in
000610* Config-Reihenfolge gewinnt und wird nicht mehr durch eine
000620* spaetere Klasse verdraengt - das ist gewollt so und keine
000630* Naeherung auf die tatsaechlich zeitlich naechstgelegene
000640* Klasse (siehe Betriebsvorschrift DKS-1003, Aenderung B.00.00).
000650*
000660*--------------------------------------------------------------*
000670 ENVIRONMENT DIVISION.
000680*--------------------------------------------------------------*
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     SWITCH-15 IS ANZEIGE-VERSION
000720         ON STATUS IS SHOW-VERSION
000730     CLASS ALPHNUM IS "0123456789"
000740                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000750                      " .,;-_".
000760*
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790*
000800*--------------------------------------------------------------*
000810 DATA DIVISION.
000820*--------------------------------------------------------------*
000830 FILE SECTION.
000840*
000850 WORKING-STORAGE SECTION.
000860*--------------------------------------------------------------*
000870* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000880*--------------------------------------------------------------*
000890 01          COMP-FELDER.
000900     05      C4-I1               PIC S9(04) COMP.
000910     05      C4-I2               PIC S9(04) COMP.
000920     05      C4-WOCHENTAG        PIC S9(04) COMP.
000930     05      C4-GEFUNDEN         PIC S9(04) COMP.
000940     05      DKS-CLX             PIC S9(04) COMP.
000950     05      DKS-FTX             PIC S9(04) COMP.
000960     05      FILLER              PIC X(04).
000970*
000980*--------------------------------------------------------------*
000990* Display-Felder: Praefix D
001000*--------------------------------------------------------------*
001010 01          DISPLAY-FELDER.
001020     05      D-NUM4              PIC -9(04).
001030     05      FILLER              PIC X(04).
001040*
001050*--------------------------------------------------------------*
001060* Felder mit konstantem Inhalt: Praefix K
001070*--------------------------------------------------------------*
001080 01          KONSTANTE-FELDER.
001090     05      K-MODUL             PIC X(08) VALUE "DKSASG0M".
001100     05      K-VERSION           PIC X(08) VALUE "B.00.04 ".
001110     05      FILLER              PIC X(04).
001120*
001130*----------------------------------------------------------------*
001140* Conditional-Felder
001150*----------------------------------------------------------------*
001160 01          SCHALTER.
001170     05      PRG-STATUS          PIC 9.
001180         88 PRG-OK                          VALUE ZERO.
001190         88 PRG-ABBRUCH                     VALUE 2.
001200     05      TAG-TREFFER          PIC X.
001210         88 TAG-PASST                       VALUE "J".
001220         88 TAG-PASST-NICHT                 VALUE "N".
001230     05      FILLER              PIC X(02).
001240*
001250*--------------------------------------------------------------*
001260* weitere Arbeitsfelder - Uhrzeit in Minuten seit Mitternacht,
001270* Minutenabstand zwischen Datei und Klasse
001280*--------------------------------------------------------------*
001290 01          WORK-FELDER.
001300     05      W-DATEI-MINUTEN     PIC 9(6)V9(2).
001310     05      W-KLASSE-MINUTEN    PIC 9(6)V9(2).
001320     05      W-DIFFERENZ         PIC 9(6)V9(2).
001330*
001340*--------------------------------------------------------------*
001350* Uhrzeit der Datei (HHMMSS aus FTM-FILE-TIMESTAMP) - Rohtext
001360* und zerlegte Sicht auf dasselbe Feld
001370*--------------------------------------------------------------*
001380 01          W-ZEIT-RAW-X        PIC X(06) VALUE SPACES.
001390 01          W-ZEIT-RAW-R REDEFINES W-ZEIT-RAW-X.
001400     05      W-ZEIT-HH           PIC 9(02).
001410     05      W-ZEIT-MI           PIC 9(02).
001420     05      W-ZEIT-SS           PIC 9(02).
001430*
001440*--------------------------------------------------------------*
001450* Startzeit der Klasse (HHMMSS aus DKS-CLASS-START-TIME) -
001460* Rohtext und zerlegte Sicht auf dasselbe Feld
001470*--------------------------------------------------------------*
001480 01          W-SOLL-RAW-X        PIC 9(06) VALUE ZERO.
001490 01          W-SOLL-RAW-R REDEFINES W-SOLL-RAW-X.
001500     05      W-SOLL-HH           PIC 9(02).
001510     05      W-SOLL-MI           PIC 9(02).
001520     05      W-SOLL-SS           PIC 9(02).
001530*
001540*--------------------------------------------------------------*
001550* Minutenabstand fuer die Spurmeldung - numerische und alpha-
001560* numerische Sicht desselben Feldes
001570*--------------------------------------------------------------*
001580 01          W-DIFF-ANZEIGE-X    PIC X(08).
001590 01          W-DIFF-ANZEIGE-R REDEFINES W-DIFF-ANZEIGE-X.
001600     05      W-DIFF-ANZEIGE-INT  PIC 9(06).
001610     05      W-DIFF-ANZEIGE-DEZ  PIC 9(02).
001620*
001630 LINKAGE SECTION.
001640 01          LINK-RC             PIC S9(04) COMP.
001650 COPY DKSCFG0C.
001660 COPY DKSFTM0C.
001670*
001680*--------------------------------------------------------------*
001690 PROCEDURE DIVISION USING LINK-RC
001700                           DKS-CFG-EPSILON-NUM
001710                           DKS-CFG-CLASS-TABLE
001720                           DKS-FTM-TABLE.
001730*--------------------------------------------------------------*
001740******************************************************************
001750* Steuerungs-Section
001760******************************************************************
001770 A100-STEUERUNG SECTION.
001780 A100-00.
001790     IF  SHOW-VERSION
001800         DISPLAY K-MODUL " Version " K-VERSION
001810         EXIT PROGRAM
001820     END-IF
001830     PERFORM B000-VORLAUF
001840     IF  PRG-OK
001850         PERFORM B100-VERARBEITUNG
001860     END-IF
001870     PERFORM B090-ENDE
001880     EXIT PROGRAM
001890     .
001900 A100-99.
001910     EXIT.
001920*
001930 B000-VORLAUF SECTION.
001940 B000-00.
001950     MOVE ZERO TO LINK-RC
001960     MOVE ZERO TO PRG-STATUS
001970     IF  DKS-CLASS-COUNT = ZERO OR DKS-FTM-COUNT = ZERO
001980         DISPLAY "DKSASG0M - KEINE KLASSEN ODER KEINE DATEIEN"
001990     END-IF
002000     .
002010 B000-99.
002020     EXIT.
002030*
002040 B090-ENDE SECTION.
002050 B090-00.
002060     MOVE ZERO TO C4-GEFUNDEN
002070     IF  DKS-FTM-COUNT > ZERO
002080         MOVE 1 TO DKS-FTX
002090         PERFORM B091-ZAEHLE-OFFENE
002100             VARYING DKS-FTX FROM 1 BY 1
002110             UNTIL DKS-FTX > DKS-FTM-COUNT
002120     END-IF
002130     MOVE C4-GEFUNDEN TO D-NUM4
002140     DISPLAY "DKSASG0M - OHNE KLASSE GEBLIEBEN: " D-NUM4
002150     .
002160 B090-99.
002170     EXIT.
002180*
002190 B091-ZAEHLE-OFFENE SECTION.
002200 B091-00.
002210     IF  FTM-NOT-ASSIGNED(DKS-FTX)
002220         ADD 1 TO C4-GEFUNDEN
002230     END-IF
002240     .
002250 B091-99.
002260     EXIT.
002270*
002280******************************************************************
002290* Doppelschleife Klasse x Datei - Config-Reihenfolge aussen
002300******************************************************************
002310 B100-VERARBEITUNG SECTION.
002320 B100-00.
002330     IF  DKS-CLASS-COUNT > ZERO AND DKS-FTM-COUNT > ZERO
002340         MOVE 1 TO DKS-CLX
002350         PERFORM C100-JE-KLASSE
002360             VARYING DKS-CLX FROM 1 BY 1
002370             UNTIL DKS-CLX > DKS-CLASS-COUNT
002380     END-IF
002390     .
002400 B100-99.
002410     EXIT.
002420*
002430 C100-JE-KLASSE SECTION.
002440 C100-00.
002450     MOVE 1 TO DKS-FTX
002460     PERFORM C110-JE-DATEI
002470         VARYING DKS-FTX FROM 1 BY 1
002480         UNTIL DKS-FTX > DKS-FTM-COUNT
002490     .
002500 C100-99.
002510     EXIT.
002520*
002530******************************************************************
002540* Wochentag und Epsilon fuer ein Klasse/Datei-Paar pruefen
002550******************************************************************
002560 C110-JE-DATEI SECTION.
002570 C110-00.
002580     PERFORM C120-PRUEFE-WOCHENTAG
002590     IF  TAG-PASST
002600         PERFORM C130-PRUEFE-EPSILON
002610     END-IF
002620     .
002630 C110-99.
002640     EXIT.
002650*
002660 C120-PRUEFE-WOCHENTAG SECTION.
002670 C120-00.
002680     SET TAG-PASST-NICHT TO TRUE
002690     MOVE FTM-DAY-OF-WEEK(DKS-FTX) TO C4-WOCHENTAG
002700     MOVE ZERO TO C4-GEFUNDEN
002710     PERFORM C121-VERGLEICHE-TAG
002720         VARYING C4-I1 FROM 1 BY 1
002730         UNTIL C4-I1 > DKS-CLASS-DAYS-COUNT(DKS-CLX)
002740         OR C4-GEFUNDEN = 1
002750     IF  C4-GEFUNDEN = 1
002760         SET TAG-PASST TO TRUE
002770     END-IF
002780     .
002790 C120-99.
002800     EXIT.
002810*
002820 C121-VERGLEICHE-TAG SECTION.
002830 C121-00.
002840     IF  DKS-CLASS-DAYS-OF-WEEK(DKS-CLX C4-I1) = C4-WOCHENTAG
002850         MOVE 1 TO C4-GEFUNDEN
002860     END-IF
002870     .
002880 C121-99.
002890     EXIT.
002900*
002910******************************************************************
002920* Abstand Dateizeit / Klassenstartzeit in Minuten pruefen -
002930* bei Treffer die Datei dieser Klasse zuordnen (erste gewinnt)
002940******************************************************************
002950 C130-PRUEFE-EPSILON SECTION.
002960 C130-00.
002970     MOVE FTM-FILE-TIMESTAMP(DKS-FTX) (9:6) TO W-ZEIT-RAW-X
002980     COMPUTE W-DATEI-MINUTEN =
002990         (W-ZEIT-HH * 60) + W-ZEIT-MI + (W-ZEIT-SS / 60)
003000     MOVE DKS-CLASS-START-TIME(DKS-CLX) TO W-SOLL-RAW-X
003010     COMPUTE W-KLASSE-MINUTEN =
003020         (W-SOLL-HH * 60) + W-SOLL-MI + (W-SOLL-SS / 60)
003030     IF  W-DATEI-MINUTEN >= W-KLASSE-MINUTEN
003040         COMPUTE W-DIFFERENZ = W-DATEI-MINUTEN - W-KLASSE-MINUTEN
003050     ELSE
003060         COMPUTE W-DIFFERENZ = W-KLASSE-MINUTEN - W-DATEI-MINUTEN
003070     END-IF
003080     MOVE W-DIFFERENZ TO W-DIFF-ANZEIGE-X
003090     IF  W-DIFFERENZ <= DKS-EPSILON-MINUTES
003100         PERFORM C140-ORDNE-KLASSE-ZU
003110     END-IF
003120     .
003130 C130-99.
003140     EXIT.
003150*
003160******************************************************************
003170* Zuordnung gemaess Betriebsvorschrift DKS-1003: massgeblich ist
003180* der Vergleich mit DKS-EPSILON-MINUTES, nicht mit der gerade
003190* berechneten W-DIFFERENZ - bewusst so belassen (siehe Header)
003200******************************************************************
003210 C140-ORDNE-KLASSE-ZU SECTION.
003220 C140-00.
003230     IF  FTM-NOT-ASSIGNED(DKS-FTX)
003240         OR DKS-EPSILON-MINUTES < FTM-DELTA-MINUTES(DKS-FTX)
003250         MOVE DKS-CLASS-NAME(DKS-CLX)
003260             TO FTM-DESTINATION(DKS-FTX)
003270         MOVE DKS-EPSILON-MINUTES
003280             TO FTM-DELTA-MINUTES(DKS-FTX)
003290         SET FTM-IS-ASSIGNED(DKS-FTX) TO TRUE
003300     END-IF
003310     .
003320 C140-99.
003330     EXIT.
